000100*****************************************************************
000200*                                                                *
000300*      M E A N   /   M E D I A N   /   L O N G E S T             *
000400*             S T A T I S T I C S   R O U T I N E          *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100**
001200      PROGRAM-ID.         MDSTATS.
001300**
001400    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001500    INSTALLATION.       APPLEWOOD COMPUTERS.
001600    DATE-WRITTEN.       08/11/82.
001700    DATE-COMPILED.
001800    SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
001900                        COEN.  DISTRIBUTED UNDER THE GNU GENERAL
002000                        PUBLIC LICENSE.  SEE THE FILE COPYING.
002100**
002200*    REMARKS.            SORTS A CALLER-SUPPLIED TABLE OF SIGNED
002300*                        DECIMAL VALUES IN ASCENDING ORDER AND
002400*                        RETURNS THE MEAN, THE MEDIAN AND THE
002500*                        LONGEST (MAXIMUM) VALUE.
002600**
002700*    VERSION.            SEE PROG-NAME IN CALLER.
002800**
002900*    CALLED MODULES.     NONE.
003000**
003100*    FUNCTIONS USED.     NONE.
003200**
003300* CHANGES:
003400* 08/11/82 VBC -        ORIGINAL - MOD 11 CHECK DIGIT CALCULATION
003500*                       AND VERIFICATION ROUTINE FOR CUSTOMER
003600*                       ACCOUNT NUMBERS.
003700* 19/03/89 VBC -    .02 ALLOWED A VARYING LENGTH ACCOUNT NUMBER.
003800* 07/07/94 RJT -    .03 ADDED A SECOND CHECK-DIGIT WEIGHTING
003900*                       TABLE FOR THE NEW STOCK LEDGER SCHEME.
004000* 14/12/98 VBC -    .04 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
004100*                       MODULE, NOTHING TO CHANGE.
004200* 29/01/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004300* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004400*                       PREVIOUS NOTICES.
004500* 24/02/26 DWH - 1.0.00 RE-PURPOSED FOR THE MARKET DATA ANALYSIS
004600*                       JOB - KEPT THE PERFORM-THRU/SEARCH SHAPE
004700*                       OF THE OLD CHECK-DIGIT ROUTINE BUT NOW
004800*                       SORTS A TABLE OF ELAPSED-TIME OR SPREAD
004900*                       VALUES AND RETURNS MEAN, MEDIAN AND
005000*                       LONGEST.  CALLED FROM MDMETRIC PARAS
005100*                       3100-TIME-BETWEEN-TRADES,
005200*                       3200-TIME-BETWEEN-TICKS AND
005300*                       3300-BID-ASK-SPREAD.
005400**
005500******************************************************************
005600*
005700* COPYRIGHT NOTICE.
005800* ****************
005900*
006000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006100* UPDATED 2024-04-16.
006200*
006300* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006400* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006500* 1976-2026 AND LATER.
006600*
006700* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006800* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006900* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
007000* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN
007100* A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE IN ANY WAY.
007200*
007300* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007400* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007500* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
007600* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007700*
007800* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
007900* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE TO
008000* THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
008100* BOSTON, MA 02111-1307 USA.
008200*
008300******************************************************************
008400*
008500 ENVIRONMENT DIVISION.
008600*================================
008700*
008800 COPY "envdiv.cob".
008900 INPUT-OUTPUT SECTION.
009000*------------------------------
009100*
009200 DATA DIVISION.
009300*================================
009400 FILE SECTION.
009500 WORKING-STORAGE SECTION.
009600*------------------------------
009700*
009800 01  WS-DATA.
009900     03  WS-SORT-TABLE.
010000         05  WS-SORT-VALUE        PIC S9(9)V9(6) COMP-3
010100                                   OCCURS 20000.
010200     03  FILLER  REDEFINES  WS-SORT-TABLE.
010300         05  WS-SORT-DISPLAY      PIC S9(9)V9(6)
010400                                   OCCURS 20000.
010500*                                   TRACE VIEW - DUMPED WHEN
010600*                                   MD-TEST-SWITCH IS ON.
010700     03  WS-SWAP-HOLD             PIC S9(9)V9(6) COMP-3.
010800     03  WS-SUM                   PIC S9(11)V9(6) COMP-3.
010900     03  FILLER  REDEFINES  WS-SUM.
011000         05  WS-SUM-DISPLAY       PIC S9(11)V9(6).
011100     03  WS-MEDIAN-SUM            PIC S9(11)V9(6) COMP-3.
011200     03  FILLER  REDEFINES  WS-MEDIAN-SUM.
011300         05  WS-MEDIAN-SUM-DISPLAY PIC S9(11)V9(6).
011400     03  WS-MID-IX                PIC S9(5) COMP.
011500     03  WS-MID-REM               PIC S9(5) COMP.
011600     03  FILLER                   PIC X(04).
011700*
011800     77  WS-IX                    PIC S9(5) COMP.
011900     77  WS-OUTER                 PIC S9(5) COMP.
012000     77  WS-INNER                 PIC S9(5) COMP.
012100*
012200 LINKAGE SECTION.
012300*------------------------------
012400*
012500 COPY "wsmdstats.cob".
012600*
012700 PROCEDURE DIVISION USING MDSTATS-WS.
012800*===================================
012900*
013000* ENTRY ONCE PER SECURITY / METRIC COMBINATION - STATS-VALUE-TABLE
013100* HOLDS STATS-VALUE-COUNT ENTRIES ON INPUT.  A ZERO COUNT RETURNS
013200* ALL THREE RESULTS AS ZERO, PER THE MEDIAN-OF-AN-EMPTY-SET RULE.
013300*
013400 0000-MAIN.
013500     MOVE     ZERO TO STATS-MEAN.
013600     MOVE     ZERO TO STATS-MEDIAN.
013700     MOVE     ZERO TO STATS-LONGEST.
013800     IF       STATS-VALUE-COUNT = ZERO
013900              GO TO 0000-MAIN-EXIT.
014000*
014100     PERFORM  1000-COPY-VALUE THRU 1000-COPY-VALUE-EXIT
014200              VARYING WS-IX FROM 1 BY 1
014300              UNTIL WS-IX > STATS-VALUE-COUNT.
014400*
014500     PERFORM  2000-SORT-PASS THRU 2000-SORT-PASS-EXIT
014600              VARYING WS-OUTER FROM 1 BY 1
014700              UNTIL WS-OUTER > STATS-VALUE-COUNT.
014800*
014900     MOVE     ZERO TO WS-SUM.
015000     PERFORM  3000-ADD-VALUE THRU 3000-ADD-VALUE-EXIT
015100              VARYING WS-IX FROM 1 BY 1
015200              UNTIL WS-IX > STATS-VALUE-COUNT.
015300     DIVIDE   WS-SUM BY STATS-VALUE-COUNT
015400              GIVING STATS-MEAN ROUNDED.
015500*
015600     PERFORM  4000-FIND-MEDIAN THRU 4000-FIND-MEDIAN-EXIT.
015700*
015800     MOVE     WS-SORT-VALUE (STATS-VALUE-COUNT) TO STATS-LONGEST.
015900     GO       TO 0000-MAIN-EXIT.
016000*
016100 1000-COPY-VALUE.
016200     MOVE     STATS-VALUE (WS-IX) TO WS-SORT-VALUE (WS-IX).
016300 1000-COPY-VALUE-EXIT.
016400     EXIT.
016500*
016600 2000-SORT-PASS.
016700     PERFORM  2100-SORT-COMPARE THRU 2100-SORT-COMPARE-EXIT
016800              VARYING WS-INNER FROM 1 BY 1
016900              UNTIL WS-INNER > STATS-VALUE-COUNT - 1.
017000 2000-SORT-PASS-EXIT.
017100     EXIT.
017200*
017300 2100-SORT-COMPARE.
017400     IF       WS-SORT-VALUE (WS-INNER)
017500                 > WS-SORT-VALUE (WS-INNER + 1)
017600              MOVE WS-SORT-VALUE (WS-INNER) TO WS-SWAP-HOLD
017700              MOVE WS-SORT-VALUE (WS-INNER + 1)
017800                 TO WS-SORT-VALUE (WS-INNER)
017900              MOVE WS-SWAP-HOLD
018000                 TO WS-SORT-VALUE (WS-INNER + 1).
018100 2100-SORT-COMPARE-EXIT.
018200     EXIT.
018300*
018400 3000-ADD-VALUE.
018500     ADD      WS-SORT-VALUE (WS-IX) TO WS-SUM.
018600 3000-ADD-VALUE-EXIT.
018700     EXIT.
018800*
018900 4000-FIND-MEDIAN.
019000     DIVIDE   STATS-VALUE-COUNT BY 2
019100              GIVING WS-MID-IX REMAINDER WS-MID-REM.
019200     IF       WS-MID-REM NOT = ZERO
019300              ADD 1 TO WS-MID-IX
019400              MOVE WS-SORT-VALUE (WS-MID-IX) TO STATS-MEDIAN
019500              GO TO 4000-FIND-MEDIAN-EXIT.
019600*
019700     MOVE     WS-SORT-VALUE (WS-MID-IX) TO WS-MEDIAN-SUM.
019800     ADD      WS-SORT-VALUE (WS-MID-IX + 1) TO WS-MEDIAN-SUM.
019900     DIVIDE   WS-MEDIAN-SUM BY 2 GIVING STATS-MEDIAN ROUNDED.
020000 4000-FIND-MEDIAN-EXIT.
020100     EXIT.
020200*
020300 0000-MAIN-EXIT.
020400     EXIT     PROGRAM.
020500*********    ************
