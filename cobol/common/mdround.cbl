000100*****************************************************************
000200*                                                                *
000300*             R O U N D   N U M B E R   T E S T                  *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION DIVISION.
000800*================================
000900*
001000**
001100      PROGRAM-ID.         MDROUND.
001200**
001300    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001400    INSTALLATION.       APPLEWOOD COMPUTERS.
001500    DATE-WRITTEN.       01/11/82.
001600    DATE-COMPILED.
001700    SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
001800                        COEN.  DISTRIBUTED UNDER THE GNU GENERAL
001900                        PUBLIC LICENSE.  SEE THE FILE COPYING.
002000**
002100*    REMARKS.            TESTS WHETHER A SIGNED VALUE (TRADE PRICE
002200*                        OR TRADE VOLUME) IS AN EXACT MULTIPLE OF
002300*                        10, INCLUDING ANY FRACTIONAL PART, FOR
002400*                        THE ROUND NUMBER EFFECT METRIC.
002500**
002600*    VERSION.            SEE PROG-NAME IN CALLER.
002700**
002800*    CALLED MODULES.     NONE.
002900**
003000*    FUNCTIONS USED.     NONE.
003100**
003200* CHANGES:
003300* 01/11/82 VBC -        ORIGINAL - DATE VALIDATION / CONVERSION,
003400*                       CONVERTED AND CHECKED DATES IN 10 CHARS
003500*                       TO/FROM 9(8) BIN-LONG DD/MM/CCYY.
003600* 14/09/88 VBC -    .02 ADDED CENTURY WINDOW TEST FOR 2-DIGIT YEAR
003700*                       INPUT SCREENS.
003800* 02/06/93 PJW -    .03 TIDIED UP THE LEAP YEAR TEST.
003900* 11/12/98 VBC -    .04 YEAR 2000 REVIEW - CENTURY WINDOW REMOVED,
004000*                       ALL DATES NOW CARRY A 4 DIGIT YEAR.
004100* 29/01/09 VBC -        MIGRATION TO GNU COBOL.
004200* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004300*                       PREVIOUS NOTICES.
004400* 24/02/26 DWH - 1.0.00 RE-PURPOSED FOR THE MARKET DATA ANALYSIS
004500*                       JOB - KEPT THE SMALL CALLED-UTILITY SHAPE
004600*                       BUT NOW TESTS FOR AN EXACT MULTIPLE OF 10
004700*                       INSTEAD OF VALIDATING A CALENDAR DATE.
004800*                       CALLED FROM MDMETRIC PARA
004900*                       3500-ROUND-NUMBER-EFFECT, ONCE FOR THE
005000*                       TRADE PRICE AND ONCE FOR THE TRADE VOLUME
005100*                       OF EVERY TRADE RECORD.
005200**
005300******************************************************************
005400*
005500* COPYRIGHT NOTICE.
005600* ****************
005700*
005800* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
005900* UPDATED 2024-04-16.
006000*
006100* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006200* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006300* 1976-2026 AND LATER.
006400*
006500* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006600* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006700* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
006800* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN
006900* A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE IN ANY WAY.
007000*
007100* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007200* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007300* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
007400* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007500*
007600* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
007700* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE TO
007800* THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
007900* BOSTON, MA 02111-1307 USA.
008000*
008100******************************************************************
008200*
008300 ENVIRONMENT DIVISION.
008400*================================
008500*
008600 COPY "envdiv.cob".
008700 INPUT-OUTPUT SECTION.
008800*------------------------------
008900*
009000 DATA DIVISION.
009100*================================
009200 FILE SECTION.
009300 WORKING-STORAGE SECTION.
009400*------------------------------
009500*
009600 01  WS-DATA.
009610     03  WS-REMAINDER             PIC S9(9)V9(6) COMP-3.
009620     03  FILLER  REDEFINES  WS-REMAINDER.
009630         05  WS-REMAINDER-DISPLAY PIC S9(9)V9(6).
009640*                                   TRACE VIEW - DUMPED WHEN
009650*                                   MD-TEST-SWITCH IS ON.
009660     03  WS-QUOTIENT              PIC S9(9)V9(6) COMP-3.
009670     03  FILLER  REDEFINES  WS-QUOTIENT.
009680         05  WS-QUOTIENT-DISPLAY  PIC S9(9)V9(6).
009690     03  WS-VALUE-TRACE           PIC S9(9)V9(6) COMP-3.
009700     03  FILLER  REDEFINES  WS-VALUE-TRACE.
009710         05  WS-VALUE-TRACE-DISP  PIC S9(9)V9(6).
009720     03  FILLER                   PIC X(04).
010000*
010100 LINKAGE SECTION.
010200*------------------------------
010300*
010400 COPY "wsmdround.cob".
010500*
010600 PROCEDURE DIVISION USING MDROUND-WS.
010700*===================================
010800*
010900* ENTRY FOR EVERY TRADE PRICE / TRADE VOLUME ON A TRADE RECORD.
011000* "EXACT MULTIPLE OF 10" MEANS THE REMAINDER OF VALUE / 10 IS
011100* ZERO INCLUDING THE FRACTIONAL PART - E.G. 120.00 QUALIFIES,
011200* 120.50 DOES NOT, ZERO QUALIFIES.
011300*
011400 0000-MAIN.
011410     MOVE     "N" TO ROUND-REPLY.
011420     MOVE     ROUND-VALUE-IN TO WS-VALUE-TRACE.
011600     DIVIDE   ROUND-VALUE-IN BY 10 GIVING WS-QUOTIENT
011700              REMAINDER WS-REMAINDER.
011800     IF       WS-REMAINDER = ZERO
011900              MOVE "Y" TO ROUND-REPLY.
012000*
012100 0000-MAIN-EXIT.
012200     EXIT     PROGRAM.
012300*********    ************
