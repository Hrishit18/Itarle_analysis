000100*****************************************************************
000200*                                                                *
000300*           D I S T I N C T   S E C U R I T Y   T A B L E        *
000400*                  F I N D   O R   A D D                         *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100**
001200      PROGRAM-ID.         MDSECFND.
001300**
001400    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001500    INSTALLATION.       APPLEWOOD COMPUTERS.
001600    DATE-WRITTEN.       31/10/82.
001700    DATE-COMPILED.
001800    SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
001900                        COEN.  DISTRIBUTED UNDER THE GNU GENERAL
002000                        PUBLIC LICENSE.  SEE THE FILE COPYING.
002100**
002200*    REMARKS.            FINDS A SECURITY CODE IN THE DISTINCT
002300*                        SECURITY TABLE BUILT BY MDMETRIC, OR ADDS
002400*                        IT IF NOT ALREADY PRESENT, RETURNING THE
002500*                        TABLE INDEX EITHER WAY.
002600**
002700*    VERSION.            SEE PROG-NAME IN CALLER.
002800**
002900*    CALLED MODULES.     NONE.
003000**
003100*    FUNCTIONS USED.     NONE.
003200**
003300* CHANGES:
003400* 31/10/82 VBC -        ORIGINAL - WAS PASS-WORD / NAME ENCODER
003500*                       (CIPHER SUBSTITUTION ON AN ALPHABET TABLE)
003600*                       FOR THE O/S LOGON SCREENS.
003700* 12/05/87 VBC -    .02 ADDED LOWER CASE FALLBACK SEARCH.
003800* 03/02/91 RJT -    .03 SPEEDED UP THE TABLE SEARCH FOR LARGER
003900*                       PASSWORD FILES.
004000* 29/01/99 VBC -    .04 YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
004100*                       MODULE, NOTHING TO CHANGE.
004200* 29/01/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004300* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004400*                       PREVIOUS NOTICES.
004500* 24/02/26 DWH - 1.0.00 RE-PURPOSED FOR THE MARKET DATA ANALYSIS
004600*                       JOB - KEPT THE SEARCH-TABLE SHAPE BUT NOW
004700*                       FINDS-OR-ADDS A SECURITY CODE INSTEAD OF
004800*                       SUBSTITUTING CIPHER CHARACTERS.  CALLED
004900*                       ONCE PER SURVIVING TICK RECORD FROM
005000*                       MDMETRIC PARA 2100-BUILD-SECURITY-TABLE.
005100**
005200******************************************************************
005300*
005400* COPYRIGHT NOTICE.
005500* ****************
005600*
005700* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
005800* UPDATED 2024-04-16.
005900*
006000* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006100* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
006200* 1976-2026 AND LATER.
006300*
006400* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
006500* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
006600* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
006700* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN
006800* A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE IN ANY WAY.
006900*
007000* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007100* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
007200* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
007300* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
007400*
007500* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
007600* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE TO
007700* THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
007800* BOSTON, MA 02111-1307 USA.
007900*
008000******************************************************************
008100*
008200 ENVIRONMENT DIVISION.
008300*================================
008400*
008500 COPY "envdiv.cob".
008600 INPUT-OUTPUT SECTION.
008700*------------------------------
008800*
008900 DATA DIVISION.
009000*================================
009100 WORKING-STORAGE SECTION.
009200*------------------------------
009300*
009400 01  WS-DATA.
009410     03  WS-SAVE-IX               PIC S9(4) COMP.
009420     03  FILLER  REDEFINES  WS-SAVE-IX.
009430         05  WS-SAVE-IX-DISPLAY   PIC S9(4).
009440*                                   TRACE VIEW - DUMPED WHEN
009450*                                   MD-TEST-SWITCH IS ON.
009460     03  WS-CODE-TRACE            PIC X(20).
009470     03  FILLER  REDEFINES  WS-CODE-TRACE.
009480         05  WS-CODE-TRACE-LEAD   PIC X(04).
009490         05  WS-CODE-TRACE-REST   PIC X(16).
009500     03  WS-ENTRY-COUNT-TRACE     PIC S9(4) COMP.
009510     03  FILLER  REDEFINES  WS-ENTRY-COUNT-TRACE.
009520         05  WS-ENTRY-COUNT-DISP  PIC S9(4).
009530     03  FILLER                   PIC X(04).
009600*
009700 LINKAGE SECTION.
009800*------------------------------
009900*
010000 COPY "wsmdsecfnd.cob".
010100*
010200 PROCEDURE DIVISION USING MDSECFND-WS.
010300*===================================
010400*
010500* ENTRY FOR EVERY SURVIVING TICK RECORD - RETURNS THE TABLE INDEX
010600* OF SECFND-CODE-IN, ADDING A NEW ENTRY WHEN IT IS NOT YET KNOWN.
010700*
010800 0000-MAIN.
010810     MOVE     SECFND-CODE-IN TO WS-CODE-TRACE.
010820     MOVE     SECFND-TABLE-COUNT TO WS-ENTRY-COUNT-TRACE.
010900     IF       SECFND-TABLE-COUNT = ZERO
011000              GO TO 0300-ADD-NEW.
011100*
011200     SET      SECFND-IX TO 1.
011300     SEARCH   SECFND-ENTRY
011400              VARYING SECFND-IX
011500              AT END GO TO 0300-ADD-NEW
011600              WHEN SECFND-ENTRY (SECFND-IX) = SECFND-CODE-IN
011700                   GO TO 0200-FOUND.
011800*
011900 0200-FOUND.
012000     SET      SECFND-FOUND-INDEX TO SECFND-IX.
012100     GO       TO 0000-MAIN-EXIT.
012200*
012300 0300-ADD-NEW.
012400     ADD      1 TO SECFND-TABLE-COUNT.
012500     SET      SECFND-IX TO SECFND-TABLE-COUNT.
012600     MOVE     SECFND-CODE-IN TO SECFND-ENTRY (SECFND-IX).
012700     SET      SECFND-FOUND-INDEX TO SECFND-IX.
012800*
012900 0000-MAIN-EXIT.
013000     EXIT     PROGRAM.
013100*********    ************
