000100* LINKAGE AREA FOR MDSECFND - FIND OR ADD A SECURITY CODE IN THE
000200* DISTINCT SECURITY TABLE.
000300*
000400* 24/02/26 DWH - MDA001 Created.
000500*
000600 01  MDSECFND-WS.
000700     03  SECFND-CODE-IN           PIC X(20).
000800     03  SECFND-TABLE-COUNT       PIC S9(4) COMP.
000900     03  SECFND-FOUND-INDEX       PIC S9(4) COMP.
001000     03  SECFND-TABLE.
001100         05  SECFND-ENTRY         PIC X(20) OCCURS 500
001200                                   INDEXED BY SECFND-IX.
001250     03  FILLER                   PIC X(04).
001300*
