000100* LINKAGE AREA FOR MDROUND - TESTS WHETHER A SIGNED VALUE IS AN
000200* EXACT MULTIPLE OF 10, INCLUDING ITS FRACTIONAL PART.
000300*
000400* 24/02/26 DWH - MDA001 Created.
000500*
000600 01  MDROUND-WS.
000700     03  ROUND-VALUE-IN           PIC S9(9)V9(6) COMP-3.
000800     03  ROUND-REPLY              PIC X.
000900*                                   "Y" = EXACT MULTIPLE OF 10,
000910*                                   "N" = OTHERWISE.
000920     03  FILLER                   PIC X(04).
001000*
