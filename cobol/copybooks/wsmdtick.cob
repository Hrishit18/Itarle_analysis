000100*******************************************
000200*                                          *
000300*  Record Definition For Tick Data File   *
000400*                                          *
000500*     Grouping key is Tick-Security-Code  *
000600*******************************************
000700* File size 100 bytes.
000800*
000900* This is the validated, parsed form of one line of the raw
001000* tick file - see WSMDRAW.COB for the 15 raw comma separated
001100* columns this is built from in MDLOAD.  Of the 15 raw columns
001200* only 11 are kept here; columns 1, 9, 12 and 13 of the raw
001300* file are read and discarded.
001400*
001500* 24/02/26 DWH - MDA001 Created.
001600*
001700 01  MD-TICK-RECORD.
001800     03  TICK-SECURITY-CODE       PIC X(20).
001900     03  TICK-BID-PRICE           PIC S9(9)V9(4) COMP-3.
002000     03  TICK-ASK-PRICE           PIC S9(9)V9(4) COMP-3.
002100     03  TICK-TRADE-PRICE         PIC S9(9)V9(4) COMP-3.
002200     03  TICK-BID-VOLUME          PIC S9(9)      COMP-3.
002300     03  TICK-ASK-VOLUME          PIC S9(9)      COMP-3.
002400     03  TICK-TRADE-VOLUME        PIC S9(9)      COMP-3.
002500     03  TICK-UPDATE-TYPE         PIC 9(1).
002550*                                   1 = TRADE, 2 = BID CHANGE,
002560*                                   3 = ASK CHANGE.
002700     03  TICK-TRADE-DATE          PIC X(10).
002750*                                   SORTABLE TEXT DATE, E.G.
002760*                                   YYYY-MM-DD.
002900     03  TICK-TRADE-DATE-YMD REDEFINES TICK-TRADE-DATE.
003000         05  TICK-TRADE-YEAR      PIC 9(4).
003100         05  FILLER               PIC X.
003200         05  TICK-TRADE-MONTH     PIC 99.
003300         05  FILLER               PIC X.
003400         05  TICK-TRADE-DAY       PIC 99.
003500     03  TICK-TIME-SECONDS        PIC 9(5)V9(6) COMP-3.
003550*                                   SECONDS PAST MIDNIGHT,
003560*                                   FRACTIONAL TO 6 D.P.
003700     03  TICK-CONDITION-CODES     PIC X(4).
003750*                                   "AU", "XT" OR SPACES - SEE
003800*                                   THE BUSINESS RULES IN MDLOAD.
004000     03  FILLER                   PIC X(17).
004100*
