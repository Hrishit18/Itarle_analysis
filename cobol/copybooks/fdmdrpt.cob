000100* FD FOR THE PRINTED LIQUIDITY METRICS ANALYSIS REPORT.  USES RW
000200* (REPORT WRITER) TO DRIVE THE SECURITY-CODE CONTROL BREAK, THE
000300* SAME AS THE SHOP'S OTHER PRINT PROGRAMS.
000400*
000500* 24/02/26 DWH - MDA001 Created.
000600*
000700 FD  MD-PRINT-FILE
000800     REPORT IS MD-METRICS-REPORT.
000900*
