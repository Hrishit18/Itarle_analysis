000100* FD FOR THE RAW TICK DATA FILE.  THE RECORD IS KEPT AS ONE LONG
000200* LINE HERE - MDLOAD SPLITS IT INTO THE 15 RAW COLUMNS ITSELF.
000300*
000400* 24/02/26 DWH - MDA001 Created.
000500*
000600 FD  MD-TICK-FILE
000700     RECORDING MODE IS V.
000800 01  MD-RAW-LINE                  PIC X(200).
000900*
