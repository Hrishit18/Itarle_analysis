000100* SELECT FOR THE PRINTED LIQUIDITY METRICS ANALYSIS REPORT.
000200*
000300* 24/02/26 DWH - MDA001 Created.
000400*
000500     SELECT MD-PRINT-FILE ASSIGN TO MDPRINT
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS MD-PRINT-FILE-STATUS.
000800*
