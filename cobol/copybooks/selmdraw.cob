000100* SELECT FOR THE RAW TICK DATA FILE - ONE LINE PER INPUT RECORD,
000200* 15 COMMA DELIMITED COLUMNS, NO HEADER ROW.
000300*
000400* 24/02/26 DWH - MDA001 Created.
000500*
000600     SELECT MD-TICK-FILE ASSIGN TO MDTICKIN
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS MD-TICK-FILE-STATUS.
000900*
