000100* FD FOR THE OPTIONAL PARSE ERROR LOG.
000200*
000300* 24/02/26 DWH - MDA001 Created.
000400*
000500 FD  MD-ERROR-FILE.
000600 01  MD-ERROR-LINE                PIC X(80).
000700*
