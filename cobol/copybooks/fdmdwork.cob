000100* FD FOR THE SORTED, FILTERED WORK FILE.
000200*
000300* 24/02/26 DWH - MDA001 Created.
000400*
000500 FD  MD-WORK-FILE.
000600 COPY "wsmdtick.cob".
000700*
