000100* LINKAGE AREA FOR MDSTATS - MEAN / MEDIAN / LONGEST (MAX) OF A
000200* TABLE OF SIGNED DECIMAL VALUES.  USED FOR TIME-BETWEEN-TRADES,
000300* TIME-BETWEEN-TICK-CHANGES AND BID-ASK SPREAD.
000400*
000500* 24/02/26 DWH - MDA001 Created.
000600*
000700 01  MDSTATS-WS.
000800     03  STATS-VALUE-COUNT        PIC S9(5) COMP.
000900     03  STATS-MEAN               PIC S9(9)V9(6) COMP-3.
001000     03  STATS-MEDIAN             PIC S9(9)V9(6) COMP-3.
001100     03  STATS-LONGEST            PIC S9(9)V9(6) COMP-3.
001200     03  STATS-VALUE-TABLE.
001300         05  STATS-VALUE          PIC S9(9)V9(6) COMP-3
001400                                   OCCURS 20000
001500                                   INDEXED BY STATS-IX.
001550     03  FILLER                   PIC X(04).
001600*
