000100* SELECT FOR THE SORTED, FILTERED WORK FILE - PRODUCED BY MDLOAD,
000200* CONSUMED BY MDMETRIC.  ONE MD-TICK-RECORD PER LINE, ALREADY IN
000300* TRADE-DATE / TIME-SECONDS ORDER.
000400*
000500* 24/02/26 DWH - MDA001 Created.
000600*
000700     SELECT MD-WORK-FILE ASSIGN TO MDWORK
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS MD-WORK-FILE-STATUS.
001000*
