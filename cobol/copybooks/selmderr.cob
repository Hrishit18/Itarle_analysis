000100* SELECT FOR THE OPTIONAL PARSE ERROR LOG - ONE LINE PER
000200* UNPARSABLE FIELD OR LINE, NON-FATAL.
000300*
000400* 24/02/26 DWH - MDA001 Created.
000500*
000600     SELECT MD-ERROR-FILE ASSIGN TO MDERRLOG
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS MD-ERROR-FILE-STATUS.
000900*
