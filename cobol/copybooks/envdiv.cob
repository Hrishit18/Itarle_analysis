000100*****************************************************************
000200*                                                                *
000300*          SHARED ENVIRONMENT DIVISION ENTRIES - MARKET DATA     *
000400*          ANALYSIS SYSTEM (USED BY MDLOAD AND MDMETRIC)         *
000500*                                                                *
000600*****************************************************************
000700*
000800* 24/02/26 DWH - MDA001 CREATED FOR THE MARKET DATA ANALYSIS JOB.
000900*                COPIED BY EVERY PROGRAM IN THIS MODULE SO THE
001000*                PRINTER AND SWITCH NAMES STAY IN STEP.
001100*
001200    CONFIGURATION SECTION.
001300    SOURCE-COMPUTER.        APPLEWOOD-SYS370.
001400    OBJECT-COMPUTER.        APPLEWOOD-SYS370.
001500    SPECIAL-NAMES.
001600        C01 IS TOP-OF-FORM
001700        CLASS MD-NUMERIC-CLASS IS "0" THRU "9"
001800        UPSI-0 IS MD-TEST-SWITCH
001900            ON STATUS IS MD-TEST-ON
002000            OFF STATUS IS MD-TEST-OFF.
002100*
