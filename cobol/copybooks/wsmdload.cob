000100* LINKAGE AREA FOR MDLOAD - DATA LOADING, FILTERING AND SORTING
000200* SERVICE.  RETURNS THE COUNT OF SURVIVING RECORDS WRITTEN TO THE
000300* SORTED WORK FILE.
000400*
000500* 24/02/26 DWH - MDA001 Created.
000600*
000700 01  MDLOAD-WS.
000800     03  LOAD-RECORD-COUNT        PIC S9(07) COMP.
000850     03  FILLER                   PIC X(04).
000900*
