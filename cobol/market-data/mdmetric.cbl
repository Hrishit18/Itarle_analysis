000100*****************************************************************
000200*                                                                *
000300*          M A R K E T   D A T A   L I Q U I D I T Y             *
000400*                M E T R I C S   R E P O R T                     *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100**
001200      PROGRAM-ID.         MDMETRIC.
001300**
001400    AUTHOR.             V B COEN FBCS, FIDM, FIDPM.
001500    INSTALLATION.       APPLEWOOD COMPUTERS.
001600    DATE-WRITTEN.       14/02/84.
001700    DATE-COMPILED.
001800    SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
001900                        COEN.  DISTRIBUTED UNDER THE GNU GENERAL
002000                        PUBLIC LICENSE.  SEE THE FILE COPYING.
002100**
002200*    REMARKS.            MARKET DATA LIQUIDITY METRICS REPORT.
002300*                        THIS PROGRAM USES RW (REPORT WRITER).
002400**
002500*    VERSION.            SEE PROG-NAME IN WS.
002600**
002700*    CALLED MODULES.
002800*                        MDLOAD.  LOAD / FILTER / SORT TICKS.
002900*                        MDSECFND. DISTINCT SECURITY TABLE.
003000*                        MDROUND.  ROUND NUMBER EFFECT TEST.
003100*                        MDSTATS.  MEAN / MEDIAN / LONGEST.
003200**
003300*    FUNCTIONS USED.     NONE.
003400**
003500*    FILES USED.
003600*                        MDWORK.  SORTED, FILTERED TICKS (MDLOAD
003700*                                 WRITES IT, THIS PROGRAM READS
003800*                                 IT).
003900*                        MDPRINT. LIQUIDITY METRICS REPORT.
004000**
004100* CHANGES:
004200* 14/02/84 VBC -        ORIGINAL - QUARTERLY STOCK BULLETIN, A
004300*                       REPORT WRITER PRINT PROGRAM FOR THE
004400*                       DEALING ROOM CIRCULATION LIST.
004500* 21/06/89 VBC -    .02 ADDED SECOND CONTROL GROUP FOR COMBINED
004600*                       BULLETINS COVERING MORE THAN ONE BOOK.
004700* 11/03/94 RJT -    .03 PAGE LAYOUT TIDY UP FOR THE NEW LASER
004800*                       PRINTER.
004900* 19/11/98 VBC -    .04 YEAR 2000 REVIEW - BULLETIN DATE HEADER
005000*                       NOW CARRIES A 4 DIGIT YEAR.
005100* 29/01/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
005200* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005300*                       PREVIOUS NOTICES.
005400* 24/02/26 DWH - 1.0.00 RE-PURPOSED FOR THE MARKET DATA ANALYSIS
005500*                       JOB - KEPT THE REPORT WRITER CONTROL-BREAK
005600*                       SHAPE OF THE OLD BULLETIN BUT DROPPED THE
005700*                       PAGE HEADINGS AND NOW BREAKS ON SECURITY
005800*                       CODE INSTEAD OF BOOK, PRINTING THE NINE -
005900*                       NOW TEN - LIQUIDITY METRIC LINES PER
006000*                       SECURITY.  SEE TICKET MDA001.
006100* 13/03/26 DWH - 1.0.01 MDA004 - SEE MDLOAD CHANGE-LOG, TABLE SIZE
006200*                       RAISED TO MATCH.
006300**
006400******************************************************************
006500*
006600* COPYRIGHT NOTICE.
006700* ****************
006800*
006900* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
007000* UPDATED 2024-04-16.
007100*
007200* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
007300* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007400* 1976-2026 AND LATER.
007500*
007600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
007900* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN
008000* A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE IN ANY WAY.
008100*
008200* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008300* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008400* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
008500* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008600*
008700* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
008800* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE TO
008900* THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
009000* BOSTON, MA 02111-1307 USA.
009100*
009200******************************************************************
009300*
009400 ENVIRONMENT DIVISION.
009500*================================
009600*
009700 COPY "envdiv.cob".
009800 INPUT-OUTPUT SECTION.
009900*------------------------------
010000 FILE-CONTROL.
010100     COPY "selmdwork.cob".
010200     COPY "selmdrpt.cob".
010300*
010400 DATA DIVISION.
010500*================================
010600 FILE SECTION.
010700*------------------------------
010800*
010900 COPY "fdmdwork.cob".
011000 COPY "fdmdrpt.cob".
011100*
011200 WORKING-STORAGE SECTION.
011300*------------------------------
011400*
011500 77  PROG-NAME                PIC X(17) VALUE "MDMETRIC (1.0.01)".
011600*
011700 01  WS-FILE-STATUSES.
011800     03  MD-WORK-FILE-STATUS      PIC XX.
011900     03  MD-PRINT-FILE-STATUS     PIC XX.
012000     03  FILLER                   PIC X(04).
012100*
012200 01  WS-SWITCHES.
012300     03  WS-END-OF-WORK-FILE-SW   PIC X.
012400         88  WS-END-OF-WORK-FILE      VALUE "Y".
012500     03  FILLER                   PIC X(03).
012600*
012700 01  WS-COUNTERS.
012800     03  WS-ALL-COUNT             PIC S9(7) COMP.
012900     03  WS-SEC-IX                PIC S9(4) COMP.
013000     03  WS-IX2                   PIC S9(7) COMP.
013100     03  WS-GROUP-TICK-COUNT      PIC S9(7) COMP.
013200     03  WS-GROUP-TRADE-COUNT     PIC S9(7) COMP.
013300     03  WS-GROUP-SPREAD-COUNT    PIC S9(7) COMP.
013400     03  WS-GROUP-ROUND-PR-COUNT  PIC S9(7) COMP.
013500     03  WS-GROUP-ROUND-VL-COUNT  PIC S9(7) COMP.
013600     03  WS-DIFF-COUNT            PIC S9(7) COMP.
013700     03  WS-DIFF-IX               PIC S9(7) COMP.
013800     03  FILLER                   PIC X(04).
013900*
014000 01  WS-CURRENT-SECURITY          PIC X(20).
014100 01  FILLER  REDEFINES  WS-CURRENT-SECURITY.
014200     03  WS-CURRENT-SECURITY-LEAD PIC X(04).
014300     03  WS-CURRENT-SECURITY-REST PIC X(16).
014400*                                   LEADING 4 CHARS - SHOP HABIT
014500*                                   FOR QUICK EYE-BALL DUMP ID.
014600*
014700 01  WS-ALL-TABLE.
014800     03  WS-ALL-ENTRY OCCURS 5000 INDEXED BY WS-ALL-IX.
014900         05  ALL-SECURITY-CODE    PIC X(20).
015000         05  ALL-BID-PRICE        PIC S9(9)V9(4) COMP-3.
015100         05  ALL-ASK-PRICE        PIC S9(9)V9(4) COMP-3.
015200         05  ALL-TRADE-PRICE      PIC S9(9)V9(4) COMP-3.
015300         05  ALL-TRADE-VOLUME     PIC S9(9)      COMP-3.
015400         05  ALL-UPDATE-TYPE      PIC 9(1).
015500         05  ALL-TRADE-DATE       PIC X(10).
015600         05  ALL-TIME-SECONDS     PIC 9(5)V9(6) COMP-3.
015700         05  FILLER               PIC X(17).
015800*
015900 01  WS-GROUP-TIMES.
016000     03  WS-GROUP-TICK-TIME  OCCURS 5000 PIC 9(5)V9(6) COMP-3.
016100     03  WS-GROUP-TRADE-TIME OCCURS 5000 PIC 9(5)V9(6) COMP-3.
016200     03  WS-GROUP-SPREAD     OCCURS 5000 PIC S9(9)V9(4) COMP-3.
016300     03  FILLER              PIC X(04).
016400*
016500 01  WS-RPT-VALUES.
016600     03  RPT-SECURITY-CODE        PIC X(20).
016700     03  RPT-MEAN-TRADE-TIME      PIC S9(9)V9(6) COMP-3.
016800     03  RPT-MEDIAN-TRADE-TIME    PIC S9(9)V9(6) COMP-3.
016900     03  RPT-LONGEST-TRADE-TIME   PIC S9(9)V9(6) COMP-3.
017000     03  RPT-MEAN-TICK-TIME       PIC S9(9)V9(6) COMP-3.
017100     03  RPT-MEDIAN-TICK-TIME     PIC S9(9)V9(6) COMP-3.
017200     03  RPT-LONGEST-TICK-TIME    PIC S9(9)V9(6) COMP-3.
017300     03  RPT-MEAN-SPREAD          PIC S9(9)V9(6) COMP-3.
017400     03  RPT-MEDIAN-SPREAD        PIC S9(9)V9(6) COMP-3.
017500     03  RPT-ROUND-PRICE-PCT      PIC S9(3)V9(6) COMP-3.
017600     03  FILLER  REDEFINES  RPT-ROUND-PRICE-PCT.
017700         05  RPT-ROUND-PRICE-DISP PIC S9(3)V9(6).
017800     03  RPT-ROUND-VOLUME-PCT     PIC S9(3)V9(6) COMP-3.
017900     03  FILLER  REDEFINES  RPT-ROUND-VOLUME-PCT.
018000         05  RPT-ROUND-VOLUME-DISP PIC S9(3)V9(6).
018100     03  FILLER                   PIC X(04).
018200*
018300 COPY "wsmdload.cob".
018400 COPY "wsmdsecfnd.cob".
018500 COPY "wsmdround.cob".
018600 COPY "wsmdstats.cob".
018700*
018800 REPORT SECTION.
018900*--------------
019000*
019100 RD  MD-METRICS-REPORT
019200     CONTROL      IS  RPT-SECURITY-CODE.
019300*
019400 01  MD-SECURITY-HEADING TYPE IS CONTROL HEADING
019500             RPT-SECURITY-CODE.
019600     03  LINE  1.
019700         05  COL   1     PIC X(19)  VALUE "Metrics for stock: ".
019800         05  COL  20     PIC X(20)  SOURCE RPT-SECURITY-CODE.
019900*
020000 01  MD-METRIC-DETAIL TYPE IS DETAIL.
020100     03  LINE + 1.
020200         05  COL   1     PIC X(40)
020300                          VALUE "Mean Time Between Trades: ".
020400         05  COL  41     PIC -(8)9.9999
020500                          SOURCE RPT-MEAN-TRADE-TIME.
020600     03  LINE + 1.
020700         05  COL   1     PIC X(40)
020800                          VALUE "Median Time Between Trades: ".
020900         05  COL  41     PIC -(8)9.9999
021000                          SOURCE RPT-MEDIAN-TRADE-TIME.
021100     03  LINE + 1.
021200         05  COL   1     PIC X(40)
021300                          VALUE "Longest Time Between Trades: ".
021400         05  COL  41     PIC -(8)9.9999
021500                          SOURCE RPT-LONGEST-TRADE-TIME.
021600     03  LINE + 1.
021700         05  COL   1     PIC X(40)
021800            VALUE "Mean Time Between Tick Changes: ".
021900         05  COL  41     PIC -(8)9.9999
022000                          SOURCE RPT-MEAN-TICK-TIME.
022100     03  LINE + 1.
022200         05  COL   1     PIC X(40)
022300            VALUE "Median Time Between Tick Changes: ".
022400         05  COL  41     PIC -(8)9.9999
022500                          SOURCE RPT-MEDIAN-TICK-TIME.
022600     03  LINE + 1.
022700         05  COL   1     PIC X(40)
022800            VALUE "Longest Time Between Tick Changes: ".
022900         05  COL  41     PIC -(8)9.9999
023000                          SOURCE RPT-LONGEST-TICK-TIME.
023100     03  LINE + 1.
023200         05  COL   1     PIC X(40)
023300                          VALUE "Mean Bid-Ask Spread: ".
023400         05  COL  41     PIC -(8)9.9999  SOURCE RPT-MEAN-SPREAD.
023500     03  LINE + 1.
023600         05  COL   1     PIC X(40)
023700                          VALUE "Median Bid-Ask Spread: ".
023800         05  COL  41     PIC -(8)9.9999
023900                          SOURCE RPT-MEDIAN-SPREAD.
024000     03  LINE + 1.
024100         05  COL   1     PIC X(40)
024200            VALUE "Round Number Effect in Trade Prices: ".
024300         05  COL  41     PIC -(2)9.9999
024400                          SOURCE RPT-ROUND-PRICE-PCT.
024500         05  COL  55     PIC X           VALUE "%".
024600     03  LINE + 1.
024700         05  COL   1     PIC X(40)
024800            VALUE "Round Number Effect in Trade Volumes: ".
024900         05  COL  41     PIC -(2)9.9999
025000                          SOURCE RPT-ROUND-VOLUME-PCT.
025100         05  COL  55     PIC X           VALUE "%".
025200     03  LINE + 1.
025300         05  COL   1     PIC X(01)       VALUE SPACE.
025400*
025500 PROCEDURE DIVISION.
025600*===================
025700*
025800 0000-MAIN.
025900     PERFORM  0500-INITIALISE THRU 0500-INITIALISE-EXIT.
026000     PERFORM  1000-LOAD-TICKS THRU 1000-LOAD-TICKS-EXIT.
026100     PERFORM  1500-READ-WORK-FILE THRU 1500-READ-WORK-FILE-EXIT.
026200     PERFORM  2000-BUILD-SECURITY-LIST THRU
026300              2000-BUILD-SECURITY-LIST-EXIT.
026400     PERFORM  3000-PROCESS-ONE-SECURITY THRU
026500              3000-PROCESS-ONE-SECURITY-EXIT
026600              VARYING WS-SEC-IX FROM 1 BY 1
026700              UNTIL WS-SEC-IX > SECFND-TABLE-COUNT.
026800     PERFORM  9000-TERMINATE THRU 9000-TERMINATE-EXIT.
026900     STOP     RUN.
027000*
027100*--------------------------------------------------------------
027200* 0500 - OPEN THE REPORT AND CLEAR THE WORKING COUNTERS.
027300*--------------------------------------------------------------
027400*
027500 0500-INITIALISE.
027600     MOVE     ZERO TO WS-ALL-COUNT.
027700     MOVE     ZERO TO SECFND-TABLE-COUNT.
027800     MOVE     "N"  TO WS-END-OF-WORK-FILE-SW.
027900     OPEN     OUTPUT MD-PRINT-FILE.
028000     INITIATE MD-METRICS-REPORT.
028100 0500-INITIALISE-EXIT.
028200     EXIT.
028300*
028400*--------------------------------------------------------------
028500* 1000 - RUN THE LOAD / FILTER / SORT SERVICE.
028600*--------------------------------------------------------------
028700*
028800 1000-LOAD-TICKS.
028900     CALL     "MDLOAD" USING MDLOAD-WS.
029000 1000-LOAD-TICKS-EXIT.
029100     EXIT.
029200*
029300*--------------------------------------------------------------
029400* 1500 - READ THE SORTED WORK FILE INTO THE IN-STORAGE TABLE.
029500*--------------------------------------------------------------
029600*
029700 1500-READ-WORK-FILE.
029800     OPEN     INPUT MD-WORK-FILE.
029900     READ     MD-WORK-FILE
030000              AT END MOVE "Y" TO WS-END-OF-WORK-FILE-SW.
030100     PERFORM  1600-STORE-ONE-RECORD THRU
030200              1600-STORE-ONE-RECORD-EXIT
030300              UNTIL WS-END-OF-WORK-FILE.
030400     CLOSE    MD-WORK-FILE.
030500 1500-READ-WORK-FILE-EXIT.
030600     EXIT.
030700*
030800 1600-STORE-ONE-RECORD.
030900     IF       WS-ALL-COUNT < 5000
031000              ADD 1 TO WS-ALL-COUNT
031100              SET WS-ALL-IX TO WS-ALL-COUNT
031200              MOVE TICK-SECURITY-CODE
031300                 TO ALL-SECURITY-CODE (WS-ALL-IX)
031400              MOVE TICK-BID-PRICE     TO ALL-BID-PRICE (WS-ALL-IX)
031500              MOVE TICK-ASK-PRICE     TO ALL-ASK-PRICE (WS-ALL-IX)
031600              MOVE TICK-TRADE-PRICE
031700                 TO ALL-TRADE-PRICE (WS-ALL-IX)
031800              MOVE TICK-TRADE-VOLUME
031900                 TO ALL-TRADE-VOLUME (WS-ALL-IX)
032000              MOVE TICK-UPDATE-TYPE
032100                 TO ALL-UPDATE-TYPE (WS-ALL-IX)
032200              MOVE TICK-TRADE-DATE
032300                 TO ALL-TRADE-DATE (WS-ALL-IX)
032400              MOVE TICK-TIME-SECONDS
032500                 TO ALL-TIME-SECONDS (WS-ALL-IX).
032600     READ     MD-WORK-FILE
032700              AT END MOVE "Y" TO WS-END-OF-WORK-FILE-SW.
032800 1600-STORE-ONE-RECORD-EXIT.
032900     EXIT.
033000*
033100*--------------------------------------------------------------
033200* 2000 - BUILD THE DISTINCT SECURITY LIST VIA MDSECFND.  THE
033300* SURVIVING TABLE WAS SORTED BY DATE/TIME, NOT SECURITY, SO
033400* SECURITIES ARE INTERLEAVED - MDSECFND-WS ITSELF BECOMES THE
033500* DISTINCT LIST ONCE EVERY RECORD HAS BEEN OFFERED TO IT.
033600*--------------------------------------------------------------
033700*
033800 2000-BUILD-SECURITY-LIST.
033900     IF       WS-ALL-COUNT = ZERO
034000              GO TO 2000-BUILD-SECURITY-LIST-EXIT.
034100     PERFORM  2100-ADD-ONE-SECURITY THRU
034200              2100-ADD-ONE-SECURITY-EXIT
034300              VARYING WS-IX2 FROM 1 BY 1
034400              UNTIL WS-IX2 > WS-ALL-COUNT.
034500 2000-BUILD-SECURITY-LIST-EXIT.
034600     EXIT.
034700*
034800 2100-ADD-ONE-SECURITY.
034900     MOVE     ALL-SECURITY-CODE (WS-IX2) TO SECFND-CODE-IN.
035000     CALL     "MDSECFND" USING MDSECFND-WS.
035100 2100-ADD-ONE-SECURITY-EXIT.
035200     EXIT.
035300*
035400*--------------------------------------------------------------
035500* 3000 - ONE REPORT BLOCK PER DISTINCT SECURITY.
035600*--------------------------------------------------------------
035700*
035800 3000-PROCESS-ONE-SECURITY.
035900     MOVE     SECFND-ENTRY (WS-SEC-IX) TO WS-CURRENT-SECURITY.
036000     MOVE     SECFND-ENTRY (WS-SEC-IX) TO RPT-SECURITY-CODE.
036100     PERFORM  3100-COLLECT-GROUP THRU 3100-COLLECT-GROUP-EXIT.
036200     PERFORM  3200-TRADE-TIME-STATS THRU
036300              3200-TRADE-TIME-STATS-EXIT.
036400     PERFORM  3300-TICK-TIME-STATS THRU 3300-TICK-TIME-STATS-EXIT.
036500     PERFORM  3400-SPREAD-STATS THRU 3400-SPREAD-STATS-EXIT.
036600     PERFORM  3500-ROUND-NUMBER-EFFECT THRU
036700              3500-ROUND-NUMBER-EFFECT-EXIT.
036800     GENERATE MD-METRIC-DETAIL.
036900 3000-PROCESS-ONE-SECURITY-EXIT.
037000     EXIT.
037100*
037200*--------------------------------------------------------------
037300* 3100 - SCAN THE WHOLE TICK TABLE, KEEPING WHAT BELONGS TO THE
037400* CURRENT SECURITY.  THE GLOBAL SORT ORDER (DATE/TIME) IS KEPT
037500* AS EACH MATCHING RECORD IS FOUND IN TABLE ORDER.
037600*--------------------------------------------------------------
037700*
037800 3100-COLLECT-GROUP.
037900     MOVE     ZERO TO WS-GROUP-TICK-COUNT.
038000     MOVE     ZERO TO WS-GROUP-TRADE-COUNT.
038100     MOVE     ZERO TO WS-GROUP-SPREAD-COUNT.
038200     MOVE     ZERO TO WS-GROUP-ROUND-PR-COUNT.
038300     MOVE     ZERO TO WS-GROUP-ROUND-VL-COUNT.
038400     PERFORM  3110-SCAN-ONE-RECORD THRU 3110-SCAN-ONE-RECORD-EXIT
038500              VARYING WS-IX2 FROM 1 BY 1
038600              UNTIL WS-IX2 > WS-ALL-COUNT.
038700 3100-COLLECT-GROUP-EXIT.
038800     EXIT.
038900*
039000 3110-SCAN-ONE-RECORD.
039100     IF       ALL-SECURITY-CODE (WS-IX2) NOT = WS-CURRENT-SECURITY
039200              GO TO 3110-SCAN-ONE-RECORD-EXIT.
039300*
039400     ADD      1 TO WS-GROUP-TICK-COUNT.
039500     MOVE     ALL-TIME-SECONDS (WS-IX2)
039600              TO WS-GROUP-TICK-TIME (WS-GROUP-TICK-COUNT).
039700*
039800     IF       ALL-UPDATE-TYPE (WS-IX2) NOT = 1
039900              GO TO 3120-CHECK-SPREAD.
040000     ADD      1 TO WS-GROUP-TRADE-COUNT.
040100     MOVE     ALL-TIME-SECONDS (WS-IX2)
040200              TO WS-GROUP-TRADE-TIME (WS-GROUP-TRADE-COUNT).
040300     MOVE     ALL-TRADE-PRICE (WS-IX2) TO ROUND-VALUE-IN.
040400     CALL     "MDROUND" USING MDROUND-WS.
040500     IF       ROUND-REPLY = "Y"
040600              ADD 1 TO WS-GROUP-ROUND-PR-COUNT.
040700     MOVE     ALL-TRADE-VOLUME (WS-IX2) TO ROUND-VALUE-IN.
040800     CALL     "MDROUND" USING MDROUND-WS.
040900     IF       ROUND-REPLY = "Y"
041000              ADD 1 TO WS-GROUP-ROUND-VL-COUNT.
041100*
041200 3120-CHECK-SPREAD.
041300     IF       ALL-BID-PRICE (WS-IX2) > ZERO
041400         AND  ALL-ASK-PRICE (WS-IX2) > ZERO
041500              ADD 1 TO WS-GROUP-SPREAD-COUNT
041600              COMPUTE WS-GROUP-SPREAD (WS-GROUP-SPREAD-COUNT) =
041700                      ALL-ASK-PRICE (WS-IX2)
041800                      - ALL-BID-PRICE (WS-IX2).
041900 3110-SCAN-ONE-RECORD-EXIT.
042000     EXIT.
042100*
042200*--------------------------------------------------------------
042300* 3200 - TIME BETWEEN TRADES - SUCCESSIVE DIFFERENCES OF THE
042400* TRADE SUBSET TIMES, THEN MDSTATS FOR MEAN/MEDIAN/LONGEST.
042500*--------------------------------------------------------------
042600*
042700 3200-TRADE-TIME-STATS.
042800     MOVE     ZERO TO STATS-VALUE-COUNT.
042900     IF       WS-GROUP-TRADE-COUNT < 2
043000              GO TO 3210-CALL-TRADE-STATS.
043100     PERFORM  3250-BUILD-DIFF THRU 3250-BUILD-DIFF-EXIT
043200              VARYING WS-DIFF-IX FROM 2 BY 1
043300              UNTIL WS-DIFF-IX > WS-GROUP-TRADE-COUNT.
043400 3210-CALL-TRADE-STATS.
043500     CALL     "MDSTATS" USING MDSTATS-WS.
043600     MOVE     STATS-MEAN     TO RPT-MEAN-TRADE-TIME.
043700     MOVE     STATS-MEDIAN   TO RPT-MEDIAN-TRADE-TIME.
043800     MOVE     STATS-LONGEST  TO RPT-LONGEST-TRADE-TIME.
043900 3200-TRADE-TIME-STATS-EXIT.
044000     EXIT.
044100*
044200 3250-BUILD-DIFF.
044300     ADD      1 TO STATS-VALUE-COUNT.
044400     COMPUTE  STATS-VALUE (STATS-VALUE-COUNT) =
044500              WS-GROUP-TRADE-TIME (WS-DIFF-IX)
044600              - WS-GROUP-TRADE-TIME (WS-DIFF-IX - 1).
044700 3250-BUILD-DIFF-EXIT.
044800     EXIT.
044900*
045000*--------------------------------------------------------------
045100* 3300 - TIME BETWEEN TICK CHANGES - SAME SHAPE AS 3200 BUT
045200* OVER EVERY RECORD OF THE GROUP, NOT JUST THE TRADE SUBSET.
045300*--------------------------------------------------------------
045400*
045500 3300-TICK-TIME-STATS.
045600     MOVE     ZERO TO STATS-VALUE-COUNT.
045700     IF       WS-GROUP-TICK-COUNT < 2
045800              GO TO 3310-CALL-TICK-STATS.
045900     PERFORM  3350-BUILD-DIFF THRU 3350-BUILD-DIFF-EXIT
046000              VARYING WS-DIFF-IX FROM 2 BY 1
046100              UNTIL WS-DIFF-IX > WS-GROUP-TICK-COUNT.
046200 3310-CALL-TICK-STATS.
046300     CALL     "MDSTATS" USING MDSTATS-WS.
046400     MOVE     STATS-MEAN     TO RPT-MEAN-TICK-TIME.
046500     MOVE     STATS-MEDIAN   TO RPT-MEDIAN-TICK-TIME.
046600     MOVE     STATS-LONGEST  TO RPT-LONGEST-TICK-TIME.
046700 3300-TICK-TIME-STATS-EXIT.
046800     EXIT.
046900*
047000 3350-BUILD-DIFF.
047100     ADD      1 TO STATS-VALUE-COUNT.
047200     COMPUTE  STATS-VALUE (STATS-VALUE-COUNT) =
047300              WS-GROUP-TICK-TIME (WS-DIFF-IX)
047400              - WS-GROUP-TICK-TIME (WS-DIFF-IX - 1).
047500 3350-BUILD-DIFF-EXIT.
047600     EXIT.
047700*
047800*--------------------------------------------------------------
047900* 3400 - BID-ASK SPREAD - MEAN AND MEDIAN ONLY (LONGEST/MAX IS
048000* NOT A SPEC'D SPREAD METRIC, SO STATS-LONGEST IS IGNORED HERE).
048100*--------------------------------------------------------------
048200*
048300 3400-SPREAD-STATS.
048400     MOVE     ZERO TO STATS-VALUE-COUNT.
048500     IF       WS-GROUP-SPREAD-COUNT = ZERO
048600              GO TO 3410-CALL-SPREAD-STATS.
048700     PERFORM  3450-COPY-SPREAD THRU 3450-COPY-SPREAD-EXIT
048800              VARYING WS-DIFF-IX FROM 1 BY 1
048900              UNTIL WS-DIFF-IX > WS-GROUP-SPREAD-COUNT.
049000 3410-CALL-SPREAD-STATS.
049100     CALL     "MDSTATS" USING MDSTATS-WS.
049200     MOVE     STATS-MEAN     TO RPT-MEAN-SPREAD.
049300     MOVE     STATS-MEDIAN   TO RPT-MEDIAN-SPREAD.
049400 3400-SPREAD-STATS-EXIT.
049500     EXIT.
049600*
049700 3450-COPY-SPREAD.
049800     ADD      1 TO STATS-VALUE-COUNT.
049900     MOVE     WS-GROUP-SPREAD (WS-DIFF-IX)
050000              TO STATS-VALUE (STATS-VALUE-COUNT).
050100 3450-COPY-SPREAD-EXIT.
050200     EXIT.
050300*
050400*--------------------------------------------------------------
050500* 3500 - ROUND NUMBER EFFECT - PERCENTAGE OF TRADE PRICES AND
050600* TRADE VOLUMES THAT ARE AN EXACT MULTIPLE OF 10.  A GROUP WITH
050700* NO TRADES REPORTS ZERO RATHER THAN DIVIDING BY ZERO.
050800*--------------------------------------------------------------
050900*
051000 3500-ROUND-NUMBER-EFFECT.
051100     IF       WS-GROUP-TRADE-COUNT = ZERO
051200              MOVE ZERO TO RPT-ROUND-PRICE-PCT
051300              MOVE ZERO TO RPT-ROUND-VOLUME-PCT
051400              GO TO 3500-ROUND-NUMBER-EFFECT-EXIT.
051500     COMPUTE  RPT-ROUND-PRICE-PCT ROUNDED =
051600              (WS-GROUP-ROUND-PR-COUNT * 100)
051700              / WS-GROUP-TRADE-COUNT.
051800     COMPUTE  RPT-ROUND-VOLUME-PCT ROUNDED =
051900              (WS-GROUP-ROUND-VL-COUNT * 100)
052000              / WS-GROUP-TRADE-COUNT.
052100 3500-ROUND-NUMBER-EFFECT-EXIT.
052200     EXIT.
052300*
052400*--------------------------------------------------------------
052500* 9000 - CLOSE DOWN.
052600*--------------------------------------------------------------
052700*
052800 9000-TERMINATE.
052900     TERMINATE MD-METRICS-REPORT.
053000     CLOSE    MD-PRINT-FILE.
053100 9000-TERMINATE-EXIT.
053200     EXIT.
053300*********    ************
