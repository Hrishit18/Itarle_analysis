000100*****************************************************************
000200*                                                                *
000300*           M A R K E T   D A T A   -   L O A D   A N D          *
000400*                   F I L T E R   S E R V I C E                  *
000500*                                                                *
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900*================================
001000*
001100**
001200      PROGRAM-ID.         MDLOAD.
001300**
001400    AUTHOR.             CIS COBOL CONVERSION BY V B COEN FBCS,
001500                        FIDM, FIDPM, FOR APPLEWOOD COMPUTERS.
001600    INSTALLATION.       APPLEWOOD COMPUTERS.
001700    DATE-WRITTEN.       01/11/82.
001800    DATE-COMPILED.
001900    SECURITY.           COPYRIGHT (C) 1976-2026, VINCENT BRYAN
002000                        COEN.  DISTRIBUTED UNDER THE GNU GENERAL
002100                        PUBLIC LICENSE.  SEE THE FILE COPYING.
002200**
002300*    REMARKS.            READS THE RAW TICK DATA FILE, SPLITS EACH
002400*                        LINE INTO ITS 15 COMMA SEPARATED COLUMNS,
002500*                        VALIDATES AND DEFAULTS THE NUMERIC FIELDS
002600*                        APPLIES THE AUCTION AND CONDITION CODE
002700*                        FILTERS, SORTS THE SURVIVORS BY TRADE
002800*                        DATE AND TIME AND WRITES THEM TO THE WORK
002900*                        FILE FOR MDMETRIC.
003000**
003100*    VERSION.            SEE PROG-NAME IN CALLER.
003200**
003300*    CALLED MODULES.     NONE.
003400**
003500*    FUNCTIONS USED.     NONE.
003600**
003700* CHANGES:
003800* 01/11/82 VBC -        ORIGINAL - PAYROLL START OF DAY PROGRAM,
003900*                       DATE ENTRY AND VALIDATION FOR THE CRT
004000*                       MENU CHAIN.
004100* 18/11/88 VBC -    .02 SUPPORT FOR MULTI DATE FORMATS (UK, USA,
004200*                       INTL).
004300* 09/12/93 RJT -    .03 SPEEDED UP THE DATE ENTRY SCREEN REFRESH.
004400* 24/10/98 VBC -    .04 YEAR 2000 REVIEW - ALL DATE FIELDS NOW
004500*                       CARRY A 4 DIGIT YEAR, CENTURY WINDOW
004600*                       LOGIC REMOVED.
004700* 29/01/09 VBC -        MIGRATION TO OPEN COBOL/GNUCOBOL.
004800* 16/04/24 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
004900*                       PREVIOUS NOTICES.
005000* 24/02/26 DWH - 1.0.00 RE-PURPOSED FOR THE MARKET DATA ANALYSIS
005100*                       JOB - DROPPED THE CRT MENU CHAIN AND
005200*                       DATE-ENTRY SCREENS, KEPT THE START-OF-RUN
005300*                       SHAPE AS THE DATA LOAD / FILTER / SORT
005400*                       SERVICE CALLED BY MDMETRIC PARA
005500*                       1000-LOAD-TICKS.  SEE TICKET MDA001.
005600* 13/03/26 DWH - 1.0.01 RAISED MAX-SURVIVORS FROM 3000 TO 5000
005700*                       AFTER THE PILOT RUN OVERFLOWED THE TABLE
005800*                       ON THE FULL-DAY FEED.  MDA004.
005900**
006000******************************************************************
006100*
006200* COPYRIGHT NOTICE.
006300* ****************
006400*
006500* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES AND WAS
006600* UPDATED 2024-04-16.
006700*
006800* THESE FILES AND PROGRAMS ARE PART OF THE APPLEWOOD COMPUTERS
006900* ACCOUNTING SYSTEM AND ARE COPYRIGHT (C) VINCENT B COEN,
007000* 1976-2026 AND LATER.
007100*
007200* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007300* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007400* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER
007500* AS REVISED FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN
007600* A BUSINESS BUT EXCLUDES REPACKAGING OR RESALE IN ANY WAY.
007700*
007800* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
007900* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008000* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE.  SEE THE
008100* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008200*
008300* YOU SHOULD HAVE RECEIVED A COPY OF THE GNU GENERAL PUBLIC
008400* LICENSE ALONG WITH ACAS; SEE THE FILE COPYING.  IF NOT, WRITE TO
008500* THE FREE SOFTWARE FOUNDATION, 59 TEMPLE PLACE, SUITE 330,
008600* BOSTON, MA 02111-1307 USA.
008700*
008800******************************************************************
008900*
009000 ENVIRONMENT DIVISION.
009100*================================
009200*
009300 COPY "envdiv.cob".
009400 INPUT-OUTPUT SECTION.
009500*------------------------------
009600 FILE-CONTROL.
009700     COPY "selmdraw.cob".
009800     COPY "selmdwork.cob".
009900     COPY "selmderr.cob".
010000*
010100 DATA DIVISION.
010200*================================
010300 FILE SECTION.
010400*------------------------------
010500*
010600 COPY "fdmdraw.cob".
010700 COPY "fdmdwork.cob".
010800 COPY "fdmderr.cob".
010900*
011000 WORKING-STORAGE SECTION.
011100*------------------------------
011200*
011300 01  WS-FILE-STATUSES.
011400     03  MD-TICK-FILE-STATUS      PIC XX.
011500     03  MD-WORK-FILE-STATUS      PIC XX.
011600     03  MD-ERROR-FILE-STATUS     PIC XX.
011700     03  FILLER                   PIC X(02).
011800*
011900 01  WS-RAW-COLUMNS.
012000     03  WS-RAW-COL               PIC X(32) OCCURS 15.
012100     03  FILLER  REDEFINES  WS-RAW-COLUMNS.
012200         05  WS-RAW-COL-00        PIC X(32).
012300         05  WS-RAW-COL-01        PIC X(32).
012400         05  WS-RAW-COL-02        PIC X(32).
012500         05  WS-RAW-COL-03        PIC X(32).
012600         05  WS-RAW-COL-04        PIC X(32).
012700         05  WS-RAW-COL-05        PIC X(32).
012800         05  WS-RAW-COL-06        PIC X(32).
012900         05  WS-RAW-COL-07        PIC X(32).
013000         05  WS-RAW-COL-08        PIC X(32).
013100         05  WS-RAW-COL-09        PIC X(32).
013200         05  WS-RAW-COL-10        PIC X(32).
013300         05  WS-RAW-COL-11        PIC X(32).
013400         05  WS-RAW-COL-12        PIC X(32).
013500         05  WS-RAW-COL-13        PIC X(32).
013600         05  WS-RAW-COL-14        PIC X(32).
013700     03  FILLER                   PIC X(04).
013800*
013900 01  WS-NUMERIC-STAGING.
014000     03  WS-NUM-RAW               PIC X(18).
014100     03  WS-NUM-SIGN              PIC X.
014200     03  WS-NUM-INT-TEXT          PIC X(09).
014300     03  WS-NUM-FRAC-TEXT         PIC X(09).
014400     03  FILLER  REDEFINES  WS-NUM-FRAC-TEXT.
014500         05  WS-NUM-FRAC-4        PIC X(04).
014600         05  WS-NUM-FRAC-4-REST   PIC X(05).
014700     03  FILLER  REDEFINES  WS-NUM-FRAC-TEXT.
014800         05  WS-NUM-FRAC-6        PIC X(06).
014900         05  WS-NUM-FRAC-6-REST   PIC X(03).
015000     03  WS-NUM-INT-VALUE         PIC 9(09).
015100     03  WS-NUM-FRAC-4-VALUE      PIC 9(04).
015200     03  WS-NUM-FRAC-6-VALUE      PIC 9(06).
015300     03  WS-NUM-RESULT            PIC S9(9)V9(6) COMP-3.
015400     03  WS-NUM-VALID-SW          PIC X.
015500         88  WS-NUM-IS-VALID          VALUE "Y".
015600         88  WS-NUM-NOT-VALID         VALUE "N".
015700     03  FILLER                   PIC X(04).
015800*
015900 01  WS-COUNTERS.
016000     03  WS-READ-COUNT            PIC S9(7) COMP.
016100     03  WS-AUCTION-DROP-COUNT    PIC S9(7) COMP.
016200     03  WS-CONDITION-DROP-COUNT  PIC S9(7) COMP.
016300     03  WS-PARSE-ERROR-COUNT     PIC S9(7) COMP.
016400     03  WS-SURVIVOR-COUNT        PIC S9(7) COMP.
016500     03  WS-OUTER                 PIC S9(7) COMP.
016600     03  WS-INNER                 PIC S9(7) COMP.
016700     03  WS-ERROR-RECORD-NO-ED    PIC ZZZZZZ9.
016800     03  FILLER                   PIC X(04).
016900*
017000 01  WS-SWITCHES.
017100     03  WS-END-OF-TICK-FILE-SW   PIC X.
017200         88  WS-END-OF-TICK-FILE      VALUE "Y".
017300     03  FILLER                   PIC X(03).
017400*
017500 01  WS-SURVIVOR-TABLE.
017600     03  WS-SURVIVOR OCCURS 5000 INDEXED BY WS-SURV-IX.
017700         05  SURV-SECURITY-CODE   PIC X(20).
017800         05  SURV-BID-PRICE       PIC S9(9)V9(4) COMP-3.
017900         05  SURV-ASK-PRICE       PIC S9(9)V9(4) COMP-3.
018000         05  SURV-TRADE-PRICE     PIC S9(9)V9(4) COMP-3.
018100         05  SURV-BID-VOLUME      PIC S9(9)      COMP-3.
018200         05  SURV-ASK-VOLUME      PIC S9(9)      COMP-3.
018300         05  SURV-TRADE-VOLUME    PIC S9(9)      COMP-3.
018400         05  SURV-UPDATE-TYPE     PIC 9(1).
018500         05  SURV-TRADE-DATE      PIC X(10).
018600         05  SURV-TIME-SECONDS    PIC 9(5)V9(6) COMP-3.
018700         05  SURV-CONDITION-CODES PIC X(4).
018800         05  FILLER               PIC X(17).
018900*
019000 01  WS-SWAP-AREA.
019100     03  SWAP-SECURITY-CODE       PIC X(20).
019200     03  SWAP-BID-PRICE           PIC S9(9)V9(4) COMP-3.
019300     03  SWAP-ASK-PRICE           PIC S9(9)V9(4) COMP-3.
019400     03  SWAP-TRADE-PRICE         PIC S9(9)V9(4) COMP-3.
019500     03  SWAP-BID-VOLUME          PIC S9(9)      COMP-3.
019600     03  SWAP-ASK-VOLUME          PIC S9(9)      COMP-3.
019700     03  SWAP-TRADE-VOLUME        PIC S9(9)      COMP-3.
019800     03  SWAP-UPDATE-TYPE         PIC 9(1).
019900     03  SWAP-TRADE-DATE          PIC X(10).
020000     03  SWAP-TIME-SECONDS        PIC 9(5)V9(6) COMP-3.
020100     03  SWAP-CONDITION-CODES     PIC X(4).
020200     03  FILLER                   PIC X(04).
020300*
020400 LINKAGE SECTION.
020500*------------------------------
020600*
020700 COPY "wsmdload.cob".
020800*
020900 PROCEDURE DIVISION USING MDLOAD-WS.
021000*===================================
021100*
021200 0000-MAIN.
021300     PERFORM  1000-INITIALISE THRU 1000-INITIALISE-EXIT.
021400     PERFORM  2000-READ-AND-FILTER
021500              THRU 2000-READ-AND-FILTER-EXIT
021600              UNTIL WS-END-OF-TICK-FILE.
021700     PERFORM  3000-SORT-SURVIVORS THRU 3000-SORT-SURVIVORS-EXIT.
021800     PERFORM  4000-WRITE-WORK-FILE THRU 4000-WRITE-WORK-FILE-EXIT.
021900     PERFORM  5900-TERMINATE THRU 5900-TERMINATE-EXIT.
022000     MOVE     WS-SURVIVOR-COUNT TO LOAD-RECORD-COUNT.
022100     GO       TO 0000-MAIN-EXIT.
022200*
022300 0000-MAIN-EXIT.
022400     EXIT     PROGRAM.
022500*
022600*--------------------------------------------------------------
022700* 1000 SERIES - OPEN FILES AND CLEAR COUNTERS.
022800*--------------------------------------------------------------
022900*
023000 1000-INITIALISE.
023100     MOVE     ZERO TO WS-READ-COUNT.
023200     MOVE     ZERO TO WS-AUCTION-DROP-COUNT.
023300     MOVE     ZERO TO WS-CONDITION-DROP-COUNT.
023400     MOVE     ZERO TO WS-PARSE-ERROR-COUNT.
023500     MOVE     ZERO TO WS-SURVIVOR-COUNT.
023600     MOVE     "N"  TO WS-END-OF-TICK-FILE-SW.
023700     OPEN     INPUT  MD-TICK-FILE.
023800     OPEN     OUTPUT MD-ERROR-FILE.
023900     READ     MD-TICK-FILE
024000              AT END MOVE "Y" TO WS-END-OF-TICK-FILE-SW.
024100 1000-INITIALISE-EXIT.
024200     EXIT.
024300*
024400*--------------------------------------------------------------
024500* 2000 SERIES - ONE RAW LINE IN, ONE SURVIVOR TABLE ENTRY OUT
024600* (OR NONE, IF THE LINE IS FILTERED OUT).
024700*--------------------------------------------------------------
024800*
024900 2000-READ-AND-FILTER.
025000     ADD      1 TO WS-READ-COUNT.
025100     PERFORM  2100-SPLIT-RAW-LINE THRU 2100-SPLIT-RAW-LINE-EXIT.
025200     PERFORM  2200-BUILD-TICK-RECORD
025300              THRU 2200-BUILD-TICK-RECORD-EXIT.
025400*
025500     IF       TICK-CONDITION-CODES = "AU"
025600         OR   TICK-BID-PRICE > TICK-ASK-PRICE
025700              ADD 1 TO WS-AUCTION-DROP-COUNT
025800              GO TO 2000-READ-NEXT.
025900*
026000     IF       TICK-CONDITION-CODES NOT = "XT"
026100         AND  TICK-CONDITION-CODES NOT = SPACES
026200              ADD 1 TO WS-CONDITION-DROP-COUNT
026300              GO TO 2000-READ-NEXT.
026400*
026500     IF       WS-SURVIVOR-COUNT >= 5000
026600              GO TO 2000-READ-NEXT.
026700*
026800     ADD      1 TO WS-SURVIVOR-COUNT.
026900     SET      WS-SURV-IX TO WS-SURVIVOR-COUNT.
027000     MOVE     TICK-SECURITY-CODE
027100              TO SURV-SECURITY-CODE (WS-SURV-IX).
027200     MOVE     TICK-BID-PRICE
027300              TO SURV-BID-PRICE (WS-SURV-IX).
027400     MOVE     TICK-ASK-PRICE
027500              TO SURV-ASK-PRICE (WS-SURV-IX).
027600     MOVE     TICK-TRADE-PRICE
027700              TO SURV-TRADE-PRICE (WS-SURV-IX).
027800     MOVE     TICK-BID-VOLUME
027900              TO SURV-BID-VOLUME (WS-SURV-IX).
028000     MOVE     TICK-ASK-VOLUME
028100              TO SURV-ASK-VOLUME (WS-SURV-IX).
028200     MOVE     TICK-TRADE-VOLUME
028300              TO SURV-TRADE-VOLUME (WS-SURV-IX).
028400     MOVE     TICK-UPDATE-TYPE
028500              TO SURV-UPDATE-TYPE (WS-SURV-IX).
028600     MOVE     TICK-TRADE-DATE
028700              TO SURV-TRADE-DATE (WS-SURV-IX).
028800     MOVE     TICK-TIME-SECONDS
028900              TO SURV-TIME-SECONDS (WS-SURV-IX).
029000     MOVE     TICK-CONDITION-CODES
029100              TO SURV-CONDITION-CODES (WS-SURV-IX).
029200*
029300 2000-READ-NEXT.
029400     READ     MD-TICK-FILE
029500              AT END MOVE "Y" TO WS-END-OF-TICK-FILE-SW.
029600 2000-READ-AND-FILTER-EXIT.
029700     EXIT.
029800*
029900*--------------------------------------------------------------
030000* 2100 - SPLIT ONE RAW LINE INTO ITS 15 COMMA-DELIMITED COLUMNS.
030100*--------------------------------------------------------------
030200*
030300 2100-SPLIT-RAW-LINE.
030400     MOVE     SPACES TO WS-RAW-COLUMNS.
030500     UNSTRING MD-RAW-LINE DELIMITED BY ","
030600              INTO WS-RAW-COL-00 WS-RAW-COL-01 WS-RAW-COL-02
030700                   WS-RAW-COL-03 WS-RAW-COL-04 WS-RAW-COL-05
030800                   WS-RAW-COL-06 WS-RAW-COL-07 WS-RAW-COL-08
030900                   WS-RAW-COL-09 WS-RAW-COL-10 WS-RAW-COL-11
031000                   WS-RAW-COL-12 WS-RAW-COL-13 WS-RAW-COL-14.
031100 2100-SPLIT-RAW-LINE-EXIT.
031200     EXIT.
031300*
031400*--------------------------------------------------------------
031500* 2200 - MAP THE 11 USED COLUMNS TO MD-TICK-RECORD, VALIDATING
031600* THE NUMERIC ONES.  COLUMNS 1, 9, 12 AND 13 ARE READ ABOVE AND
031700* DISCARDED HERE.
031800*--------------------------------------------------------------
031900*
032000 2200-BUILD-TICK-RECORD.
032100     MOVE     WS-RAW-COL-00 (1:20) TO TICK-SECURITY-CODE.
032200*
032300     MOVE     WS-RAW-COL-02 TO WS-NUM-RAW.
032400     PERFORM  6000-VALIDATE-PRICE THRU 6000-VALIDATE-PRICE-EXIT.
032500     MOVE     WS-NUM-RESULT TO TICK-BID-PRICE.
032600*
032700     MOVE     WS-RAW-COL-03 TO WS-NUM-RAW.
032800     PERFORM  6000-VALIDATE-PRICE THRU 6000-VALIDATE-PRICE-EXIT.
032900     MOVE     WS-NUM-RESULT TO TICK-ASK-PRICE.
033000*
033100     MOVE     WS-RAW-COL-04 TO WS-NUM-RAW.
033200     PERFORM  6000-VALIDATE-PRICE THRU 6000-VALIDATE-PRICE-EXIT.
033300     MOVE     WS-NUM-RESULT TO TICK-TRADE-PRICE.
033400*
033500     MOVE     WS-RAW-COL-05 TO WS-NUM-RAW.
033600     PERFORM  6100-VALIDATE-VOLUME
033700              THRU 6100-VALIDATE-VOLUME-EXIT.
033800     MOVE     WS-NUM-RESULT TO TICK-BID-VOLUME.
033900*
034000     MOVE     WS-RAW-COL-06 TO WS-NUM-RAW.
034100     PERFORM  6100-VALIDATE-VOLUME
034200              THRU 6100-VALIDATE-VOLUME-EXIT.
034300     MOVE     WS-NUM-RESULT TO TICK-ASK-VOLUME.
034400*
034500     MOVE     WS-RAW-COL-07 TO WS-NUM-RAW.
034600     PERFORM  6100-VALIDATE-VOLUME
034700              THRU 6100-VALIDATE-VOLUME-EXIT.
034800     MOVE     WS-NUM-RESULT TO TICK-TRADE-VOLUME.
034900*
035000     IF       WS-RAW-COL-08 (1:1) IS NUMERIC
035100              MOVE WS-RAW-COL-08 (1:1) TO TICK-UPDATE-TYPE
035200     ELSE
035300              MOVE ZERO TO TICK-UPDATE-TYPE
035400              PERFORM 6900-LOG-PARSE-ERROR
035500                      THRU 6900-LOG-PARSE-ERROR-EXIT.
035600*
035700     MOVE     WS-RAW-COL-10 (1:10) TO TICK-TRADE-DATE.
035800*
035900     MOVE     WS-RAW-COL-11 TO WS-NUM-RAW.
036000     PERFORM  6200-VALIDATE-TIME THRU 6200-VALIDATE-TIME-EXIT.
036100     MOVE     WS-NUM-RESULT TO TICK-TIME-SECONDS.
036200*
036300     MOVE     WS-RAW-COL-14 (1:4) TO TICK-CONDITION-CODES.
036400 2200-BUILD-TICK-RECORD-EXIT.
036500     EXIT.
036600*
036700*--------------------------------------------------------------
036800* 3000 SERIES - SORT THE SURVIVOR TABLE ASCENDING BY TRADE DATE
036900* THEN TIME-SECONDS.  A BUBBLE SORT IS USED, AS ELSEWHERE IN
037000* THIS SUITE, SINCE THE TABLE IS HELD ENTIRELY IN STORAGE.
037100*--------------------------------------------------------------
037200*
037300 3000-SORT-SURVIVORS.
037400     IF       WS-SURVIVOR-COUNT < 2
037500              GO TO 3000-SORT-SURVIVORS-EXIT.
037600     PERFORM  3100-SORT-PASS THRU 3100-SORT-PASS-EXIT
037700              VARYING WS-OUTER FROM 1 BY 1
037800              UNTIL WS-OUTER > WS-SURVIVOR-COUNT.
037900 3000-SORT-SURVIVORS-EXIT.
038000     EXIT.
038100*
038200 3100-SORT-PASS.
038300     PERFORM  3200-SORT-COMPARE THRU 3200-SORT-COMPARE-EXIT
038400              VARYING WS-INNER FROM 1 BY 1
038500              UNTIL WS-INNER > WS-SURVIVOR-COUNT - 1.
038600 3100-SORT-PASS-EXIT.
038700     EXIT.
038800*
038900 3200-SORT-COMPARE.
039000     IF       SURV-TRADE-DATE (WS-INNER)
039100                 > SURV-TRADE-DATE (WS-INNER + 1)
039200              PERFORM 3300-SWAP-ENTRIES
039300                      THRU 3300-SWAP-ENTRIES-EXIT
039400     ELSE
039500       IF     SURV-TRADE-DATE (WS-INNER)
039600                 = SURV-TRADE-DATE (WS-INNER + 1)
039700         AND  SURV-TIME-SECONDS (WS-INNER)
039800                > SURV-TIME-SECONDS (WS-INNER + 1)
039900              PERFORM 3300-SWAP-ENTRIES
040000                      THRU 3300-SWAP-ENTRIES-EXIT.
040100 3200-SORT-COMPARE-EXIT.
040200     EXIT.
040300*
040400 3300-SWAP-ENTRIES.
040500     MOVE     WS-SURVIVOR (WS-INNER)     TO WS-SWAP-AREA.
040600     MOVE     WS-SURVIVOR (WS-INNER + 1)
040700              TO WS-SURVIVOR (WS-INNER).
040800     MOVE     SWAP-SECURITY-CODE
040900              TO SURV-SECURITY-CODE (WS-INNER + 1).
041000     MOVE     SWAP-BID-PRICE
041100              TO SURV-BID-PRICE (WS-INNER + 1).
041200     MOVE     SWAP-ASK-PRICE
041300              TO SURV-ASK-PRICE (WS-INNER + 1).
041400     MOVE     SWAP-TRADE-PRICE
041500              TO SURV-TRADE-PRICE (WS-INNER + 1).
041600     MOVE     SWAP-BID-VOLUME
041700              TO SURV-BID-VOLUME (WS-INNER + 1).
041800     MOVE     SWAP-ASK-VOLUME
041900              TO SURV-ASK-VOLUME (WS-INNER + 1).
042000     MOVE     SWAP-TRADE-VOLUME
042100              TO SURV-TRADE-VOLUME (WS-INNER + 1).
042200     MOVE     SWAP-UPDATE-TYPE
042300              TO SURV-UPDATE-TYPE (WS-INNER + 1).
042400     MOVE     SWAP-TRADE-DATE
042500              TO SURV-TRADE-DATE (WS-INNER + 1).
042600     MOVE     SWAP-TIME-SECONDS
042700              TO SURV-TIME-SECONDS (WS-INNER + 1).
042800     MOVE     SWAP-CONDITION-CODES
042900              TO SURV-CONDITION-CODES (WS-INNER + 1).
043000 3300-SWAP-ENTRIES-EXIT.
043100     EXIT.
043200*
043300*--------------------------------------------------------------
043400* 4000 SERIES - WRITE THE SORTED SURVIVOR TABLE TO THE WORK FILE.
043500*--------------------------------------------------------------
043600*
043700 4000-WRITE-WORK-FILE.
043800     OPEN     OUTPUT MD-WORK-FILE.
043900     IF       WS-SURVIVOR-COUNT = ZERO
044000              GO TO 4000-WRITE-WORK-FILE-EXIT.
044100     PERFORM  4100-WRITE-ONE-RECORD
044200              THRU 4100-WRITE-ONE-RECORD-EXIT
044300              VARYING WS-OUTER FROM 1 BY 1
044400              UNTIL WS-OUTER > WS-SURVIVOR-COUNT.
044500 4000-WRITE-WORK-FILE-EXIT.
044600     EXIT.
044700*
044800 4100-WRITE-ONE-RECORD.
044900     MOVE     SURV-SECURITY-CODE (WS-OUTER)
045000              TO TICK-SECURITY-CODE.
045100     MOVE     SURV-BID-PRICE (WS-OUTER)       TO TICK-BID-PRICE.
045200     MOVE     SURV-ASK-PRICE (WS-OUTER)       TO TICK-ASK-PRICE.
045300     MOVE     SURV-TRADE-PRICE (WS-OUTER)
045400              TO TICK-TRADE-PRICE.
045500     MOVE     SURV-BID-VOLUME (WS-OUTER)      TO TICK-BID-VOLUME.
045600     MOVE     SURV-ASK-VOLUME (WS-OUTER)      TO TICK-ASK-VOLUME.
045700     MOVE     SURV-TRADE-VOLUME (WS-OUTER)
045800              TO TICK-TRADE-VOLUME.
045900     MOVE     SURV-UPDATE-TYPE (WS-OUTER)     TO TICK-UPDATE-TYPE.
046000     MOVE     SURV-TRADE-DATE (WS-OUTER)      TO TICK-TRADE-DATE.
046100     MOVE     SURV-TIME-SECONDS (WS-OUTER)
046200              TO TICK-TIME-SECONDS.
046300     MOVE     SURV-CONDITION-CODES (WS-OUTER)
046400              TO TICK-CONDITION-CODES.
046500     WRITE    MD-TICK-RECORD.
046600 4100-WRITE-ONE-RECORD-EXIT.
046700     EXIT.
046800*
046900*--------------------------------------------------------------
047000* 5900 - CLOSE DOWN.
047100*--------------------------------------------------------------
047200*
047300 5900-TERMINATE.
047400     CLOSE    MD-TICK-FILE.
047500     CLOSE    MD-WORK-FILE.
047600     CLOSE    MD-ERROR-FILE.
047700 5900-TERMINATE-EXIT.
047800     EXIT.
047900*
048000*--------------------------------------------------------------
048100* 6000 - VALIDATE A PRICE FIELD (4 DECIMAL PLACES).  AN
048200* UNPARSABLE FIELD DEFAULTS TO ZERO AND IS LOGGED, PER BUSINESS
048300* RULE 3 OF THE LOAD SERVICE.
048400*--------------------------------------------------------------
048500*
048600 6000-VALIDATE-PRICE.
048700     MOVE     ZERO TO WS-NUM-RESULT.
048800     MOVE     "Y"  TO WS-NUM-VALID-SW.
048900     MOVE     SPACE TO WS-NUM-SIGN.
049000     MOVE     SPACES TO WS-NUM-INT-TEXT WS-NUM-FRAC-TEXT.
049100     IF       WS-NUM-RAW = SPACES
049200              MOVE "N" TO WS-NUM-VALID-SW
049300              GO TO 6000-VALIDATE-PRICE-ERROR.
049400     IF       WS-NUM-RAW (1:1) = "-"
049500              MOVE "-" TO WS-NUM-SIGN
049600              MOVE WS-NUM-RAW (2:17) TO WS-NUM-RAW.
049700     UNSTRING WS-NUM-RAW DELIMITED BY "."
049800              INTO WS-NUM-INT-TEXT WS-NUM-FRAC-TEXT.
049900     IF       WS-NUM-INT-TEXT = SPACES
050000         OR   WS-NUM-INT-TEXT IS NOT NUMERIC
050100              MOVE "N" TO WS-NUM-VALID-SW
050200              GO TO 6000-VALIDATE-PRICE-ERROR.
050300     IF       WS-NUM-FRAC-TEXT NOT = SPACES
050400         AND  WS-NUM-FRAC-TEXT IS NOT NUMERIC
050500              MOVE "N" TO WS-NUM-VALID-SW
050600              GO TO 6000-VALIDATE-PRICE-ERROR.
050700*
050800     MOVE     WS-NUM-INT-TEXT TO WS-NUM-INT-VALUE.
050900     INSPECT  WS-NUM-FRAC-TEXT
051000              REPLACING TRAILING SPACES BY ZEROS.
051100     MOVE     WS-NUM-FRAC-4 TO WS-NUM-FRAC-4-VALUE.
051200     COMPUTE  WS-NUM-RESULT = WS-NUM-INT-VALUE
051300                             + (WS-NUM-FRAC-4-VALUE / 10000).
051400     IF       WS-NUM-SIGN = "-"
051500              COMPUTE WS-NUM-RESULT = WS-NUM-RESULT * -1.
051600     GO       TO 6000-VALIDATE-PRICE-EXIT.
051700*
051800 6000-VALIDATE-PRICE-ERROR.
051900     MOVE     ZERO TO WS-NUM-RESULT.
052000     PERFORM  6900-LOG-PARSE-ERROR THRU 6900-LOG-PARSE-ERROR-EXIT.
052100 6000-VALIDATE-PRICE-EXIT.
052200     EXIT.
052300*
052400*--------------------------------------------------------------
052500* 6100 - VALIDATE A VOLUME FIELD (WHOLE NUMBERS ONLY).
052600*--------------------------------------------------------------
052700*
052800 6100-VALIDATE-VOLUME.
052900     MOVE     ZERO TO WS-NUM-RESULT.
053000     MOVE     SPACE TO WS-NUM-SIGN.
053100     IF       WS-NUM-RAW = SPACES
053200              PERFORM 6900-LOG-PARSE-ERROR
053300                      THRU 6900-LOG-PARSE-ERROR-EXIT
053400              GO TO 6100-VALIDATE-VOLUME-EXIT.
053500     IF       WS-NUM-RAW (1:1) = "-"
053600              MOVE "-" TO WS-NUM-SIGN
053700              MOVE WS-NUM-RAW (2:17) TO WS-NUM-RAW.
053800     IF       WS-NUM-RAW (1:9) IS NOT NUMERIC
053900              PERFORM 6900-LOG-PARSE-ERROR
054000                      THRU 6900-LOG-PARSE-ERROR-EXIT
054100              GO TO 6100-VALIDATE-VOLUME-EXIT.
054200     MOVE     WS-NUM-RAW (1:9) TO WS-NUM-INT-VALUE.
054300     MOVE     WS-NUM-INT-VALUE TO WS-NUM-RESULT.
054400     IF       WS-NUM-SIGN = "-"
054500              COMPUTE WS-NUM-RESULT = WS-NUM-RESULT * -1.
054600 6100-VALIDATE-VOLUME-EXIT.
054700     EXIT.
054800*
054900*--------------------------------------------------------------
055000* 6200 - VALIDATE THE TIME-SECONDS FIELD (6 DECIMAL PLACES,
055100* UNSIGNED).
055200*--------------------------------------------------------------
055300*
055400 6200-VALIDATE-TIME.
055500     MOVE     ZERO TO WS-NUM-RESULT.
055600     MOVE     SPACES TO WS-NUM-INT-TEXT WS-NUM-FRAC-TEXT.
055700     IF       WS-NUM-RAW = SPACES
055800              PERFORM 6900-LOG-PARSE-ERROR
055900                      THRU 6900-LOG-PARSE-ERROR-EXIT
056000              GO TO 6200-VALIDATE-TIME-EXIT.
056100     UNSTRING WS-NUM-RAW DELIMITED BY "."
056200              INTO WS-NUM-INT-TEXT WS-NUM-FRAC-TEXT.
056300     IF       WS-NUM-INT-TEXT = SPACES
056400         OR   WS-NUM-INT-TEXT IS NOT NUMERIC
056500              PERFORM 6900-LOG-PARSE-ERROR
056600                      THRU 6900-LOG-PARSE-ERROR-EXIT
056700              GO TO 6200-VALIDATE-TIME-EXIT.
056800     IF       WS-NUM-FRAC-TEXT NOT = SPACES
056900         AND  WS-NUM-FRAC-TEXT IS NOT NUMERIC
057000              PERFORM 6900-LOG-PARSE-ERROR
057100                      THRU 6900-LOG-PARSE-ERROR-EXIT
057200              GO TO 6200-VALIDATE-TIME-EXIT.
057300     MOVE     WS-NUM-INT-TEXT TO WS-NUM-INT-VALUE.
057400     INSPECT  WS-NUM-FRAC-TEXT
057500              REPLACING TRAILING SPACES BY ZEROS.
057600     MOVE     WS-NUM-FRAC-6 TO WS-NUM-FRAC-6-VALUE.
057700     COMPUTE  WS-NUM-RESULT = WS-NUM-INT-VALUE
057800                             + (WS-NUM-FRAC-6-VALUE / 1000000).
057900 6200-VALIDATE-TIME-EXIT.
058000     EXIT.
058100*
058200*--------------------------------------------------------------
058300* 6900 - LOG ONE PARSE FAILURE TO THE ERROR FILE.  NON-FATAL -
058400* THE RECORD IS STILL KEPT, PER BUSINESS RULE 3.
058500*--------------------------------------------------------------
058600*
058700 6900-LOG-PARSE-ERROR.
058800     ADD      1 TO WS-PARSE-ERROR-COUNT.
058900     MOVE     WS-READ-COUNT TO WS-ERROR-RECORD-NO-ED.
059000     MOVE     SPACES TO MD-ERROR-LINE.
059100     STRING   "MDLOAD PARSE ERROR ON RECORD "
059200              DELIMITED BY SIZE
059300              WS-ERROR-RECORD-NO-ED
059400              DELIMITED BY SIZE
059500              INTO MD-ERROR-LINE.
059600     WRITE    MD-ERROR-LINE.
059700 6900-LOG-PARSE-ERROR-EXIT.
059800     EXIT.
059900*********    ************
